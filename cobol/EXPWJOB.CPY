000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                *
000400*      EXPWJOB.CPY                                             *
000500*                                                              *
000600*      Element of the EXPT Experiment Report Generation batch  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100*    AMENDMENT HISTORY
001200*
001300*     DATE       AUTHOR   TICKET     DESCRIPTION
001400*     --------   ------   --------   -----------------------
001500*     94/02/19   RGD      AR-0084    ORIGINAL COPYBOOK.
001600*     96/04/29   RGD      AR-0137    JOB-OUTPUT-BUCKET ADDED -
001700*                                    NOT USED DOWNSTREAM, KEPT
001800*                                    SO THIS RECORD MATCHES THE
001900*                                    FEED FROM THE SCHEDULER 1
002000*                                    FOR 1, IN CASE IT IS EVER
002100*                                    NEEDED FOR AUDIT.
002200*
002300* One record per run - read once at start-of-job by EXPT01
002400* 1100-READ-JOB-PARMS. JOB-REPORT-ID identifies the control
002500* record on REPORT-STATUS-FILE that this run posts status to.
002600*
002700     05  JOB-EXPERIMENT-ID            PIC X(36).
002800     05  JOB-REPORT-ID                PIC X(36).
002900     05  JOB-RANGE-START              PIC X(30).
003000     05  JOB-RANGE-END                PIC X(30).
003100     05  JOB-OUTPUT-BUCKET            PIC X(63).
003200     05  JOB-OUTPUT-KEY               PIC X(255).
003300     05  FILLER                       PIC X(20).
