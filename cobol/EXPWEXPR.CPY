000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                *
000400*      EXPWEXPR.CPY                                            *
000500*                                                              *
000600*      Element of the EXPT Experiment Report Generation batch  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100*    AMENDMENT HISTORY
001200*
001300*     DATE       AUTHOR   TICKET     DESCRIPTION
001400*     --------   ------   --------   -----------------------
001500*     94/02/19   RGD      AR-0084    ORIGINAL COPYBOOK - LAID
001600*                                    OUT FROM THE EXPERIMENT-
001700*                                    FILE RECORD SUPPLIED BY
001800*                                    THE DATA PLATFORM TEAM.
001900*     95/07/02   RGD      AR-0121    ADDED EXP-TARGET-PCT (WAS
002000*                                    MISSING FROM THE ORIGINAL
002100*                                    FEED LAYOUT).
002200*     98/12/03   PMK      AR-0203    Y2K REVIEW - EXP-CREATED-AT
002300*                                    / EXP-UPDATED-AT / START /
002400*                                    END DATES ARE ALL 4-DIGIT
002500*                                    ISO TEXT ALREADY, NO CHANGE.
002600*     01/06/14   PMK      AR-0266    RAISED EXP-VARIANT TABLE
002700*                                    FROM 10 TO 20 OCCURRENCES.
002800*
002900* Reference data - one record per experiment, keyed on EXP-ID.
003000* The first entry in EXP-VARIANT is always the control variant;
003100* this is a positional rule enforced by the feed, not by any
003200* flag in the record (see EXPT01 4200-DETERMINE-CONTROL-VARIANT).
003300*
003400     05  EXP-ID                       PIC X(36).
003500     05  EXP-NAME                     PIC X(100).
003600     05  EXP-DESCRIPTION              PIC X(255).
003700     05  EXP-STATUS                   PIC X(20).
003800     05  EXP-VARIANT-COUNT            PIC 9(03).
003900*
004000* EXP-VARIANT-CTL is a COMP shadow of EXP-VARIANT-COUNT used to
004100* drive PERFORM ... VARYING loops without repeated de-editing of
004200* the display field above.
004300*
004400     05  EXP-VARIANT-CTL              PIC S9(4) COMP.
004500*
004600     05  EXP-VARIANT OCCURS 20 TIMES.
004800         10  VAR-ID                   PIC X(36).
004900         10  VAR-NAME                 PIC X(60).
004950         10  FILLER                   PIC X(10).
005000*
005100* EXP-CONTROL-VARIANT REDEFINES the table so paragraph
005200* 4200-DETERMINE-CONTROL-VARIANT can address "the first variant"
005300* directly as a group item instead of subscripting EXP-VARIANT(1),
005310* and to cross-check the feed's positional rule (the comment
005320* above) against the variant ID the load step actually flagged
005330* as the control before the report record is written.
005400*
005500     05  EXP-CONTROL-VARIANT REDEFINES EXP-VARIANT.
005600         10  CTL-VAR-ID               PIC X(36).
005700         10  CTL-VAR-NAME             PIC X(60).
005800         10  FILLER                   PIC X(2024).
005900*
006000     05  EXP-CREATED-AT               PIC X(30).
006100     05  EXP-UPDATED-AT               PIC X(30).
006200     05  EXP-START-DATE               PIC X(10).
006300     05  EXP-END-DATE                 PIC X(10).
006400     05  EXP-TARGET-PCT               PIC 9(03).
006500     05  FILLER                       PIC X(20).
