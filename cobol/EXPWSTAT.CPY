000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                *
000400*      EXPWSTAT.CPY                                            *
000500*                                                              *
000600*      Element of the EXPT Experiment Report Generation batch  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100*    AMENDMENT HISTORY
001200*
001300*     DATE       AUTHOR   TICKET     DESCRIPTION
001400*     --------   ------   --------   -----------------------
001500*     94/02/19   RGD      AR-0084    ORIGINAL COPYBOOK.
001600*     94/05/30   RGD      AR-0098    RPT-STATUS-88s ADDED SO THE
001700*                                    THREE VALID VALUES ARE NOT
001800*                                    RE-LITERALLED IN EVERY
001900*                                    PARAGRAPH THAT SETS THEM.
002000*     01/06/14   PMK      AR-0266    RAISED RPT-VARIANT-USERS
002100*                                    TABLE FROM 10 TO 20.
002200*
002300* Control record updated by the job - read-modify-write keyed on
002400* RPT-ID, three times per run: PROCESSING at start, then either
002500* COMPLETED (with totals) or FAILED (totals left at zero) - see
002600* EXPT01 1300-POST-PROCESSING-STATUS, 6000-POST-FINAL-STATUS and
002700* 9100-POST-FAILED-STATUS (all three share the read-modify-write
002710* logic in 1500-POST-STATUS-RECORD).
002800*
002900     05  RPT-ID                       PIC X(36).
003000     05  RPT-STATUS                   PIC X(10).
003100         88  RPT-STATUS-PROCESSING    VALUE 'PROCESSING'.
003200         88  RPT-STATUS-COMPLETED     VALUE 'COMPLETED '.
003300         88  RPT-STATUS-FAILED        VALUE 'FAILED    '.
003400     05  RPT-UPDATED-AT               PIC X(30).
003500     05  RPT-TOTAL-EVENTS             PIC 9(09).
003600     05  RPT-VARIANT-COUNT            PIC 9(03).
003700     05  RPT-VARIANT-USERS OCCURS 20 TIMES.
003800         10  RPT-VAR-ID               PIC X(36).
003900         10  RPT-VAR-USERS            PIC 9(09).
003950         10  FILLER                   PIC X(10).
004000     05  FILLER                       PIC X(20).
