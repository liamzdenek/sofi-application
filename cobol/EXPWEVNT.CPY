000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                *
000400*      EXPWEVNT.CPY                                            *
000500*                                                              *
000600*      Element of the EXPT Experiment Report Generation batch  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100*    AMENDMENT HISTORY
001200*
001300*     DATE       AUTHOR   TICKET     DESCRIPTION
001400*     --------   ------   --------   -----------------------
001500*     94/02/19   RGD      AR-0084    ORIGINAL COPYBOOK.
001600*     95/07/02   RGD      AR-0119    ADDED EVT-DATE-PART
001700*                                    REDEFINES SO THE DAILY
001800*                                    TIME-SERIES BREAK DOES NOT
001900*                                    HAVE TO REFERENCE-MODIFY
002000*                                    EVT-TIMESTAMP DIRECTLY IN
002100*                                    EVERY PARAGRAPH THAT NEEDS
002200*                                    THE CALENDAR DATE.
002300*     98/12/03   PMK      AR-0203    Y2K REVIEW - TIMESTAMP TEXT
002400*                                    IS FULL ISO-8601, 4-DIGIT
002500*                                    YEAR ALREADY. NO CHANGE.
002600*
002700* Detail data - many records per experiment. Selected for a run
002800* by EVT-EXPERIMENT-ID matching the job and EVT-TIMESTAMP falling
002900* between the job's range start/end, inclusive, compared as text
003000* (lexical/ISO-8601 order - see EXPT01 3200-PROCESS-EVENT-LOOP).
003100*
003200     05  EVT-ID                       PIC X(36).
003300     05  EVT-EXPERIMENT-ID            PIC X(36).
003400     05  EVT-VARIANT-ID               PIC X(36).
003500     05  EVT-USER-ID                  PIC X(40).
003600     05  EVT-SESSION-ID               PIC X(40).
003700     05  EVT-ACTION                   PIC X(20).
003800     05  EVT-TIMESTAMP                PIC X(30).
003900*
004000* EVT-DATE-PART REDEFINES the first 10 bytes of the timestamp so
004100* the calendar date (YYYY-MM-DD) for the OUT-DATE control break
004200* can be picked off without a reference-modification clause.
004300* Per the spec, the first 10 characters of the zulu timestamp
004400* text are taken as the calendar date - no time-zone conversion.
004500*
004600     05  EVT-DATE-PART REDEFINES EVT-TIMESTAMP.
004700         10  EVT-CAL-DATE             PIC X(10).
004800         10  FILLER                   PIC X(20).
004900*
005000     05  FILLER                       PIC X(30).
