000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                *
000400*      EXPWRPT.CPY                                             *
000500*                                                              *
000600*      Element of the EXPT Experiment Report Generation batch  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100*    AMENDMENT HISTORY
001200*
001300*     DATE       AUTHOR   TICKET     DESCRIPTION
001400*     --------   ------   --------   -----------------------
001500*     94/03/11   RGD      AR-0091    ORIGINAL COPYBOOK.
001600*     94/05/30   RGD      AR-0098    OUT-VAR-IS-CONTROL ADDED SO
001700*                                    DOWNSTREAM READERS DO NOT
001800*                                    HAVE TO RE-DERIVE THE
001900*                                    CONTROL VARIANT THEMSELVES.
002000*     95/09/18   RGD      AR-0125    ADDED THE OUT-DATE DAILY
002100*                                    TIME-SERIES TABLE (WAS
002200*                                    ORIGINALLY A SEPARATE FILE,
002300*                                    FOLDED INTO THIS RECORD ON
002400*                                    REQUEST FROM REPORTING).
002500*     98/12/03   PMK      AR-0203    Y2K REVIEW - OUT-DATE IS A
002600*                                    4-DIGIT-YEAR TEXT FIELD
002700*                                    ALREADY (YYYY-MM-DD). NO
002800*                                    CHANGE REQUIRED.
002900*     01/06/14   PMK      AR-0266    RAISED OUT-VARIANT TABLE TO
003000*                                    20 AND OUT-DATE TABLE TO
003100*                                    366 TO MATCH EXPWEXPR.
003200*
003300* The generated report - one record, written once per run, only
003400* on success. Only the header fields (OUT-EXPERIMENT-ID through
003500* OUT-GENERATED-AT) are moved in explicitly, one field per MOVE,
003600* by EXPT01 5000-WRITE-REPORT-OUTPUT. OUT-VARIANT and OUT-DATE-
003700* ROW below are built in place, slot by slot, by the 3000/4000
003750* series over the whole run and are already populated by the
003760* time 5000 issues the WRITE.
003800*
003900     05  OUT-EXPERIMENT-ID            PIC X(36).
004000     05  OUT-EXPERIMENT-NAME          PIC X(100).
004100     05  OUT-GENERATED-AT             PIC X(30).
004200     05  OUT-RANGE-START              PIC X(30).
004300     05  OUT-RANGE-END                PIC X(30).
004400     05  OUT-TOTAL-USERS              PIC 9(09).
004500     05  OUT-TOTAL-EVENTS             PIC 9(09).
004600     05  OUT-CONV-RATE                PIC 9(01)V9(06).
004700     05  OUT-VARIANT-COUNT            PIC 9(03).
004800*
004900* OUT-VARIANT is held in the same table order as EXP-VARIANT so
005000* that variant N here always corresponds to EXP-VARIANT(N) and,
005100* below, to slot N of every OUT-DATE-VARIANT table.
005200*
005300     05  OUT-VARIANT OCCURS 20 TIMES.
005400         10  OUT-VAR-ID               PIC X(36).
005500         10  OUT-VAR-USERS            PIC 9(09).
005600         10  OUT-VAR-CONV-RATE        PIC 9(01)V9(06).
005700         10  OUT-VAR-CONVERSIONS      PIC 9(09).
005800         10  OUT-VAR-IS-CONTROL       PIC X(01).
005900             88  OUT-VAR-IS-CTL-YES   VALUE 'Y'.
006000             88  OUT-VAR-IS-CTL-NO    VALUE 'N'.
006100         10  OUT-VAR-IMPROVEMENT      PIC S9(06)V9(04).
006200         10  OUT-VAR-PVALUE           PIC 9(01)V9(06).
006210         10  FILLER                   PIC X(10).
006300*
006400     05  OUT-DATE-COUNT               PIC 9(03).
006500*
006600* OUT-DATE occurs once per distinct calendar date present in the
006700* selected events, ascending, built by the control break carried
006750* in the 3330-3342 paragraph series of EXPT01 3000-LOAD-EVENTS.
006760* Each date row is ragged in the business sense (a variant with
006900* no events on a date still gets
007000* a 0/0 slot, per spec) but is NOT ragged in the copybook - every
007100* row carries all 20 variant slots, unused ones left at zero.
007200*
007300     05  OUT-DATE-ROW OCCURS 366 TIMES.
007400         10  OUT-DATE                 PIC X(10).
007500         10  OUT-DATE-VARIANT OCCURS 20 TIMES.
007600             15  OUT-DTV-EVENTS       PIC 9(09).
007700             15  OUT-DTV-CONVERSIONS  PIC 9(09).
007800         10  FILLER                   PIC X(10).
007900*
008000     05  FILLER                       PIC X(20).
