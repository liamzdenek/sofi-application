000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                *
000400*      EXPWLITS.CPY                                            *
000500*                                                              *
000600*      Element of the EXPT Experiment Report Generation batch  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100*    AMENDMENT HISTORY
001200*
001300*     DATE       AUTHOR   TICKET     DESCRIPTION
001400*     --------   ------   --------   -----------------------
001500*     94/03/11   RGD      AR-0091    ORIGINAL COPYBOOK.
001600*     96/09/04   RGD      AR-0148    ADDED WL-DEFAULT-SIG-LEVEL
001700*                                    (SIGNIFICANCE PREDICATE WAS
001800*                                    HARD-CODING 0.05 IN EXPT02).
001900*     98/11/20   PMK      AR-0203    Y2K REVIEW - NO 2-DIGIT
002000*                                    YEAR FIELDS IN THIS BOOK,
002100*                                    NO CHANGE REQUIRED.
002200*     01/06/14   PMK      AR-0266    RAISED WL-MAX-VARIANTS AND
002300*                                    WL-MAX-DATES TO MATCH THE
002400*                                    REVISED OUTPUT LAYOUT.
002450*     03/02/27   PMK      AR-0289    ADDED WL-MAX-USERS-PER-VAR
002460*                                    AND WL-MAX-DAILY-CONV-USERS -
002470*                                    THESE SIZE THE DISTINCT-USER
002480*                                    WORK TABLES IN EXPT01 AND HAD
002490*                                    BEEN HARD-CODED THERE.
002500*
002600* The values in this copy book are the ones an analyst might
002700* reasonably want to change without having to search through the
002800* whole of EXPT01/EXPT02 - table limits and the two literals that
002900* decide whether an event counts as a conversion.
003000*
003100     05  WL-CONVERSION-CODES.
003200         10  WL-CONV-CODE-1           PIC X(20)
003300                                      VALUE 'LOAN_ACCEPTANCE     '.
003400         10  WL-CONV-CODE-2           PIC X(20)
003500                                      VALUE 'CONVERSION          '.
003600*
003700* WL-ACTION-TEST is moved-into by the caller before the 88 below
003800* is tested; kept separate from EVT-ACTION itself so the same
003900* switch can be reused for the OUT-DATE control-break tally.
004000*
004100     05  WL-ACTION-TEST               PIC X(20).
004200         88  WL-ACTION-IS-CONVERSION  VALUE 'LOAN_ACCEPTANCE     '
004300                                            'CONVERSION          '.
004400*
004500     05  WL-DEFAULT-SIG-LEVEL         PIC 9(1)V9(6)
004600                                      VALUE 0.050000.
004700*
004800     05  WL-TABLE-LIMITS.
004900         10  WL-MAX-VARIANTS          PIC S9(4) COMP VALUE 20.
005000         10  WL-MAX-DATES             PIC S9(4) COMP VALUE 366.
005100*
005200* WL-MAX-BINOM-N bounds the binomial-PMF summation loop in
005300* EXPT02 2100-BINOMIAL-PMF-STEP; a treatment variant with more users
005400* than this is not summed at all - 2000-COMPUTE-PVALUE raises
005500* EXPTC-ERROR-SW and defaults EXPTC-PVALUE-OUT to 1 rather than
005600* raising the limit, since raising it just moves the same
005650* problem further out.
005700*
005800     05  WL-MAX-BINOM-N               PIC S9(9) COMP VALUE 500000.
005900*
006000     05  WL-IMPROVEMENT-CLAMP         PIC S9(6)V9(4)
006100                                      VALUE 999999.9999.
006150*
006160* Bounds for the distinct-user dedup tables built while the
006170* events file is read (EXPT01 3320-TALLY-VARIANT-USER and
006180* 3341-TALLY-DAILY-CONVERSION). A user beyond the limit is not
006190* added to the table and is not counted a second time; see the
006195* AR-0289 note above.
006200*
006210     05  WL-MAX-USERS-PER-VARIANT     PIC S9(9) COMP VALUE 2000.
006220     05  WL-MAX-DAILY-CONV-USERS      PIC S9(9) COMP VALUE 500.
006300     05  FILLER                       PIC X(08) VALUE SPACES.
