000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    EXPT02.
000120 AUTHOR.        R G DUNCAN.
000130 INSTALLATION.  MIDLAND MUTUAL DATA CENTER.
000140 DATE-WRITTEN.  MARCH 1994.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*--------------------------------------------------------------*
000190*                                                                *
000200*               @BANNER_START@                                 *
000210*      EXPT02.CBL                                               *
000220*                                                                *
000230*      Statistics subprogram CALLed by EXPT01. Pure             *
000240*      calculation, no file I-O of its own.                     *
000250*               @BANNER_END@                                    *
000260*                                                                *
000270*--------------------------------------------------------------*
000280*
000290*****************************************************************
000300*     AMENDMENT HISTORY
000310*
000320*      DATE       AUTHOR   TICKET     DESCRIPTION
000330*      --------   ------   --------   -----------------------
000340*      94/03/11   RGD      AR-0091    ORIGINAL PROGRAM. IMPROVEMENT
000350*                                     PERCENTAGE AND TWO-SIDED EXACT
000360*                                     BINOMIAL P-VALUE, BOTH CALLED
000370*                                     FROM EXPT01 4400.
000380*      95/02/08   RGD      AR-0108    IMPROVEMENT CALCULATION NOW
000390*                                     CLAMPS ON SIZE ERROR INSTEAD
000400*                                     OF ABENDING WHEN THE CONTROL
000410*                                     RATE IS VERY SMALL.
000420*      96/09/04   RGD      AR-0148    ADDED FUNCTION 3 (SIGNIFICANCE
000430*                                     DECISION) SO CALLERS DO NOT
000440*                                     HAVE TO RE-CODE THE 0.05
000450*                                     DEFAULT THEMSELVES. DEFAULT
000460*                                     MOVED TO EXPWLITS.
000470*      98/11/20   PMK      AR-0203    Y2K REVIEW - NO DATE FIELDS
000480*                                     IN THIS PROGRAM, NO CHANGE
000490*                                     REQUIRED.
000500*      03/02/27   PMK      AR-0289    2100-BINOMIAL-PMF-STEP NOW
000510*                                     GUARDS THE P=0 AND P=1 EDGE
000520*                                     CASES EXPLICITLY RATHER THAN
000530*                                     RELYING ON THE RECURRENCE TO
000540*                                     FALL OUT TO THE RIGHT ANSWER
000550*                                     (A DIVIDE-BY-ZERO WAS TRAPPED
000560*                                     IN PRODUCTION WHEN A VARIANT'S
000570*                                     CONTROL RATE WAS EXACTLY 1.0).
000572*      04/08/19   PMK      AR-0301    1000-COMPUTE-IMPROVEMENT NOW
000574*                                     REJECTS A NON-NUMERIC RATE
000576*                                     FROM THE CALLER (EXPTC-ERROR-
000578*                                     SW) INSTEAD OF LETTING THE
000580*                                     COMPUTE ABEND ON A BAD PARM.
000584*      05/03/22   PMK      AR-0303    ADDED WS-PMF-ITERATIONS SO
000585*                                     2050-SUM-BINOMIAL-PMF CAN
000586*                                     VERIFY THE LOOP IN 2100 RAN
000587*                                     THE EXPECTED NUMBER OF TIMES
000588*                                     BEFORE THE P-VALUE IS TRUSTED
000589*                                     (RAISED BY AN AUDIT FINDING -
000590*                                     NO INCIDENT, BUT NO WAY TO
000591*                                     PROVE THE SUM WAS COMPLETE).
000592*
000593*****************************************************************
000600*     FILES
000610*
000620*     NONE - THIS PROGRAM PERFORMS NO FILE I/O.
000630*
000640*****************************************************************
000650*     COPYBOOKS
000660*
000670*     EXPWCALC - CALL INTERFACE, ALSO USED IN THE LINKAGE SECTION.
000680*     EXPWLITS - WL-DEFAULT-SIG-LEVEL, WL-IMPROVEMENT-CLAMP AND
000690*                WL-MAX-BINOM-N.
000700*
000710*****************************************************************
000720*
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000752     C01 IS TOP-OF-FORM
000754     UPSI-0 IS EXPT-DEBUG-SWITCH ON EXPT-DEBUG-ON
000756                                 OFF EXPT-DEBUG-OFF
000758     CLASS EXPT-NUMERIC-CLASS IS '0' THRU '9'.
000770*
000780 DATA DIVISION.
000790 WORKING-STORAGE SECTION.
000800*
000810 01  WS-EYECATCHER               PIC X(40)
000820                                  VALUE 'EXPT02 WORKING STORAGE STARTS HERE * * '.
000822*
000824*    WS-PMF-ITERATIONS COUNTS THE ACTUAL PASSES THROUGH
000826*    2100-BINOMIAL-PMF-STEP. 2050-SUM-BINOMIAL-PMF CHECKS IT
000828*    AGAINST THE EXPECTED PASS COUNT (WS-BINOM-N + 1) BEFORE
000829*    TRUSTING THE SUM - SEE AR-0303 BELOW.
000830*
000832 77  WS-PMF-ITERATIONS           PIC S9(9) COMP VALUE ZERO.
000834*
000840 01  WL-LITERALS.
000850     COPY EXPWLITS.
000860*
000870*    Binomial-test working fields. WS-BINOM-P is the control
000880*    variant's conversion rate re-derived here from raw counts
000890*    (rather than reusing the caller's already-rounded rate) so the
000900*    exact test is not compounding two roundings.
000910*
000920 01  WS-BINOMIAL-WORK.
000930     05  WS-BINOM-N               PIC S9(9) COMP VALUE ZERO.
000932*
000934* WS-BINOM-N-ALPHA / -K-ALPHA / -I-ALPHA are dump-and-DISPLAY views
000936* of the three COMP subscript/count fields above - laid out the way
000938* this shop always redefines a binary counter when it has to look
000940* at one in a hex dump or an EXPT-DEBUG-ON trace.
000942*
000944     05  WS-BINOM-N-ALPHA REDEFINES WS-BINOM-N PIC X(04).
000950     05  WS-BINOM-K               PIC S9(9) COMP VALUE ZERO.
000952     05  WS-BINOM-K-ALPHA REDEFINES WS-BINOM-K PIC X(04).
000960     05  WS-BINOM-I               PIC S9(9) COMP VALUE ZERO.
000962     05  WS-BINOM-I-ALPHA REDEFINES WS-BINOM-I PIC X(04).
000970     05  WS-BINOM-P               PIC S9(1)V9(10) COMP-3 VALUE ZERO.
000980     05  WS-BINOM-TERM            PIC S9(1)V9(18) COMP-3 VALUE ZERO.
000990     05  WS-BINOM-TOTAL           PIC S9(1)V9(18) COMP-3 VALUE ZERO.
001000     05  WS-BINOM-SUM-LE          PIC S9(1)V9(18) COMP-3 VALUE ZERO.
001010     05  WS-BINOM-SUM-LT          PIC S9(1)V9(18) COMP-3 VALUE ZERO.
001012     05  WS-BINOM-SUM-GE          PIC S9(1)V9(18) COMP-3 VALUE ZERO.
001014     05  WS-BINOM-PVALUE          PIC S9(1)V9(18) COMP-3 VALUE ZERO.
001016     05  FILLER                   PIC X(10) VALUE SPACES.
001030*
001040 LINKAGE SECTION.
001050*
001060 01  EXPT-CALC-BLOCK.
001070     COPY EXPWCALC.
001080*
001090 PROCEDURE DIVISION USING EXPT-CALC-BLOCK.
001100*
001110 MAIN-PARA.
001120     MOVE SPACE TO EXPTC-ERROR-SW.
001122     IF EXPT-DEBUG-ON
001124         DISPLAY 'EXPT02 CALLED - FUNCTION ' EXPTC-FUNCTION
001126     END-IF.
001130     EVALUATE TRUE
001140         WHEN EXPTC-FN-IMPROVEMENT
001150             PERFORM 1000-COMPUTE-IMPROVEMENT THRU 1000-EXIT
001160         WHEN EXPTC-FN-PVALUE
001170             PERFORM 2000-COMPUTE-PVALUE THRU 2000-EXIT
001180         WHEN EXPTC-FN-SIGNIFICANT
001190             PERFORM 3000-IS-SIGNIFICANT THRU 3000-EXIT
001200         WHEN OTHER
001210             MOVE 'Y' TO EXPTC-ERROR-SW
001220     END-EVALUATE.
001230     GOBACK.
001240*
001250*----------------------------------------------------------------*
001260*    1000 SERIES - IMPROVEMENT PERCENTAGE                        *
001270*----------------------------------------------------------------*
001280*
001290*    improvement = ((treatmentRate - controlRate) / controlRate)
001300*                  * 100, ROUNDED to 4 decimals. A zero control
001310*    rate is undefined arithmetically; per spec, zero-and-zero
001320*    improves by 0, anything else against a zero base is clamped
001330*    to WL-IMPROVEMENT-CLAMP rather than reported as infinite.
001340*
001350 1000-COMPUTE-IMPROVEMENT.
001352     IF EXPTC-CONTROL-RATE IS NOT EXPT-NUMERIC-CLASS
001354         OR EXPTC-TREATMENT-RATE IS NOT EXPT-NUMERIC-CLASS
001356         MOVE 'Y' TO EXPTC-ERROR-SW
001358         MOVE ZERO TO EXPTC-IMPROVEMENT-OUT
001360         GO TO 1000-EXIT
001362     END-IF.
001370     IF EXPTC-CONTROL-RATE = ZERO
001372         IF EXPTC-TREATMENT-RATE = ZERO
001380             MOVE ZERO TO EXPTC-IMPROVEMENT-OUT
001390         ELSE
001400             MOVE WL-IMPROVEMENT-CLAMP TO EXPTC-IMPROVEMENT-OUT
001410         END-IF
001420     ELSE
001430         COMPUTE EXPTC-IMPROVEMENT-OUT ROUNDED =
001440             ((EXPTC-TREATMENT-RATE - EXPTC-CONTROL-RATE) /
001450               EXPTC-CONTROL-RATE) * 100
001460             ON SIZE ERROR
001470                 MOVE WL-IMPROVEMENT-CLAMP TO EXPTC-IMPROVEMENT-OUT
001480         END-COMPUTE
001490     END-IF.
001500 1000-EXIT.
001510     EXIT.
001520*
001530*----------------------------------------------------------------*
001540*    2000 SERIES - TWO-SIDED EXACT BINOMIAL P-VALUE               *
001550*----------------------------------------------------------------*
001560*
001570*    p = 2 * MIN(P(X<=k), P(X>=k)), capped at 1, where X is
001580*    Binomial(n, controlRate), n is the treatment variant's user
001590*    count and k is its conversion count. The PMF at each point is
001600*    built by the multiplicative recurrence in 2100/2110/2120
001610*    rather than by computing factorials, which would overflow long
001620*    before N gets anywhere near WL-MAX-BINOM-N.
001630*
001640 2000-COMPUTE-PVALUE.
001650     IF EXPTC-CONTROL-USERS = ZERO
001660         MOVE 1 TO EXPTC-PVALUE-OUT
001670     ELSE
001680         COMPUTE WS-BINOM-P ROUNDED =
001690             EXPTC-CONTROL-CONVERSIONS / EXPTC-CONTROL-USERS
001700         MOVE EXPTC-TREATMENT-USERS TO WS-BINOM-N
001710         MOVE EXPTC-TREATMENT-CONVERSIONS TO WS-BINOM-K
001720         IF WS-BINOM-N = ZERO
001730             MOVE 1 TO EXPTC-PVALUE-OUT
001740         ELSE
001750             IF WS-BINOM-N > WL-MAX-BINOM-N
001760                 MOVE 1 TO EXPTC-PVALUE-OUT
001770                 MOVE 'Y' TO EXPTC-ERROR-SW
001780             ELSE
001790                 PERFORM 2050-SUM-BINOMIAL-PMF THRU 2050-EXIT
001800                 IF WS-BINOM-SUM-LE < WS-BINOM-SUM-GE
001810                     COMPUTE WS-BINOM-PVALUE ROUNDED =
001820                         2 * WS-BINOM-SUM-LE
001830                 ELSE
001840                     COMPUTE WS-BINOM-PVALUE ROUNDED =
001850                         2 * WS-BINOM-SUM-GE
001860                 END-IF
001870                 IF WS-BINOM-PVALUE > 1
001880                     MOVE 1 TO EXPTC-PVALUE-OUT
001890                 ELSE
001900                     MOVE WS-BINOM-PVALUE TO EXPTC-PVALUE-OUT
001910                 END-IF
001920             END-IF
001930         END-IF
001940     END-IF.
001950 2000-EXIT.
001960     EXIT.
001970*
001980 2050-SUM-BINOMIAL-PMF.
001990     MOVE ZERO TO WS-BINOM-SUM-LE.
002000     MOVE ZERO TO WS-BINOM-SUM-LT.
002010     MOVE ZERO TO WS-BINOM-TOTAL.
002012     MOVE ZERO TO WS-PMF-ITERATIONS.
002020     PERFORM 2100-BINOMIAL-PMF-STEP THRU 2100-EXIT
002030         VARYING WS-BINOM-I FROM 0 BY 1
002040         UNTIL WS-BINOM-I > WS-BINOM-N.
002042     IF WS-PMF-ITERATIONS NOT = WS-BINOM-N + 1
002044         MOVE 'Y' TO EXPTC-ERROR-SW
002046     END-IF.
002050     COMPUTE WS-BINOM-SUM-GE = WS-BINOM-TOTAL - WS-BINOM-SUM-LT.
002060 2050-EXIT.
002070     EXIT.
002080*
002090 2100-BINOMIAL-PMF-STEP.
002095     ADD 1 TO WS-PMF-ITERATIONS.
002100     IF WS-BINOM-I = ZERO
002110         PERFORM 2110-COMPUTE-PMF-BASE THRU 2110-EXIT
002120     ELSE
002130         PERFORM 2120-COMPUTE-PMF-NEXT THRU 2120-EXIT
002140     END-IF.
002150     ADD WS-BINOM-TERM TO WS-BINOM-TOTAL.
002160     IF WS-BINOM-I < WS-BINOM-K
002170         ADD WS-BINOM-TERM TO WS-BINOM-SUM-LT
002180     END-IF.
002190     IF WS-BINOM-I NOT > WS-BINOM-K
002200         ADD WS-BINOM-TERM TO WS-BINOM-SUM-LE
002210     END-IF.
002220 2100-EXIT.
002230     EXIT.
002240*
002250*    PMF(0) = (1-p)**n, computed directly. P=0 and P=1 are handled
002260*    as special cases rather than left to fall out of the general
002270*    formula - see AR-0289 above.
002280*
002290 2110-COMPUTE-PMF-BASE.
002300     IF WS-BINOM-P = ZERO
002310         MOVE 1 TO WS-BINOM-TERM
002320     ELSE
002330         IF WS-BINOM-P = 1
002340             MOVE ZERO TO WS-BINOM-TERM
002350         ELSE
002360             COMPUTE WS-BINOM-TERM ROUNDED =
002370                 (1 - WS-BINOM-P) ** WS-BINOM-N
002380         END-IF
002390     END-IF.
002400 2110-EXIT.
002410     EXIT.
002420*
002430*    PMF(i) = PMF(i-1) * ((n-i+1)/i) * (p/(1-p)) for i = 1 to n.
002440*
002450 2120-COMPUTE-PMF-NEXT.
002460     IF WS-BINOM-P = ZERO
002470         MOVE ZERO TO WS-BINOM-TERM
002480     ELSE
002490         IF WS-BINOM-P = 1
002500             IF WS-BINOM-I = WS-BINOM-N
002510                 MOVE 1 TO WS-BINOM-TERM
002520             ELSE
002530                 MOVE ZERO TO WS-BINOM-TERM
002540             END-IF
002550         ELSE
002560             COMPUTE WS-BINOM-TERM ROUNDED =
002570                 WS-BINOM-TERM *
002580                 ((WS-BINOM-N - WS-BINOM-I + 1) / WS-BINOM-I) *
002590                 (WS-BINOM-P / (1 - WS-BINOM-P))
002600         END-IF
002610     END-IF.
002620 2120-EXIT.
002630     EXIT.
002640*
002650*----------------------------------------------------------------*
002660*    3000 SERIES - SIGNIFICANCE DECISION                          *
002670*----------------------------------------------------------------*
002680*
002690*    isSignificant = pValue <= sigLevel, where sigLevel defaults to
002700*    WL-DEFAULT-SIG-LEVEL (0.05) when the caller passes zero.
002710*
002720 3000-IS-SIGNIFICANT.
002730     IF EXPTC-SIG-LEVEL = ZERO
002740         MOVE WL-DEFAULT-SIG-LEVEL TO EXPTC-SIG-LEVEL
002750     END-IF.
002760     IF EXPTC-PVALUE-IN NOT > EXPTC-SIG-LEVEL
002770         MOVE 'Y' TO EXPTC-SIGNIFICANT-OUT
002780     ELSE
002790         MOVE 'N' TO EXPTC-SIGNIFICANT-OUT
002800     END-IF.
002810 3000-EXIT.
002820     EXIT.
