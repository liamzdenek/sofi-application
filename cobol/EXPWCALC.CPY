000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                *
000400*      EXPWCALC.CPY                                            *
000500*                                                              *
000600*      Element of the EXPT Experiment Report Generation batch  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100*    AMENDMENT HISTORY
001200*
001300*     DATE       AUTHOR   TICKET     DESCRIPTION
001400*     --------   ------   --------   -----------------------
001500*     94/05/30   RGD      AR-0098    ORIGINAL COPYBOOK - SPLIT
001600*                                    OUT OF EXPT01 SO EXPT02
001700*                                    COULD COPY THE IDENTICAL
001800*                                    LAYOUT INTO ITS LINKAGE
001900*                                    SECTION.
002000*
002100* CALL interface between EXPT01, the main batch driver, and
002200* EXPT02, the statistics subprogram it CALLs.
002300* EXPTC-FUNCTION selects which of the three calculations EXPT02
002400* is to perform; the remaining fields carry input on the way in
002500* and the result on the way out for whichever function was
002600* requested. One block, one CALL parameter, per function.
002700*
002800     05  EXPTC-FUNCTION               PIC S9(4) COMP.
002900         88  EXPTC-FN-IMPROVEMENT     VALUE 1.
003000         88  EXPTC-FN-PVALUE          VALUE 2.
003100         88  EXPTC-FN-SIGNIFICANT     VALUE 3.
003200*
003300     05  EXPTC-CONTROL-USERS          PIC S9(9) COMP.
003400     05  EXPTC-CONTROL-CONVERSIONS    PIC S9(9) COMP.
003500     05  EXPTC-CONTROL-RATE           PIC 9(01)V9(06).
003600     05  EXPTC-TREATMENT-USERS        PIC S9(9) COMP.
003700     05  EXPTC-TREATMENT-CONVERSIONS  PIC S9(9) COMP.
003800     05  EXPTC-TREATMENT-RATE         PIC 9(01)V9(06).
003900*
004000* EXPTC-SIG-LEVEL is an IN field for function 3 only; a caller
004100* that moves ZERO here gets the copybook default (see EXPWLITS
004200* WL-DEFAULT-SIG-LEVEL) rather than an error.
004300*
004400     05  EXPTC-SIG-LEVEL              PIC 9(01)V9(06).
004500     05  EXPTC-PVALUE-IN              PIC 9(01)V9(06).
004600*
004700     05  EXPTC-IMPROVEMENT-OUT        PIC S9(06)V9(04).
004800     05  EXPTC-PVALUE-OUT             PIC 9(01)V9(06).
004900     05  EXPTC-SIGNIFICANT-OUT        PIC X(01).
005000         88  EXPTC-IS-SIGNIFICANT     VALUE 'Y'.
005100         88  EXPTC-NOT-SIGNIFICANT    VALUE 'N'.
005200*
005300     05  EXPTC-ERROR-SW               PIC X(01).
005400         88  EXPTC-HAD-ERROR          VALUE 'Y'.
005500*
005600     05  FILLER                       PIC X(20).
