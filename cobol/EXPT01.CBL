000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    EXPT01.
000120 AUTHOR.        R G DUNCAN.
000130 INSTALLATION.  MIDLAND MUTUAL DATA CENTER.
000140 DATE-WRITTEN.  FEBRUARY 1994.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*--------------------------------------------------------------*
000190*                                                                *
000200*               @BANNER_START@                                 *
000210*      EXPT01.CBL                                               *
000220*                                                                *
000230*      Main driver of the EXPT experiment report batch job.     *
000240*      Reads one experiment and its events, writes one report.  *
000250*               @BANNER_END@                                    *
000260*                                                                *
000270*--------------------------------------------------------------*
000280*
000290*****************************************************************
000300*     AMENDMENT HISTORY
000310*
000320*      DATE       AUTHOR   TICKET     DESCRIPTION
000330*      --------   ------   --------   -----------------------
000340*      94/02/19   RGD      AR-0084    ORIGINAL PROGRAM. READS
000350*                                     ONE EXPERIMENT AND ITS
000360*                                     EVENTS AND WRITES ONE
000370*                                     REPORT-OUTPUT-FILE RECORD.
000380*      94/03/11   RGD      AR-0091    ADDED THE OUT-DATE DAILY
000390*                                     BREAKDOWN (SECTION 3300)
000400*                                     AND THE EXPT02 CALL FOR
000410*                                     IMPROVEMENT / P-VALUE.
000420*      94/05/30   RGD      AR-0098    REPORT-STATUS-FILE POSTING
000430*                                     ADDED AT START, END AND ON
000440*                                     ABEND (SECTIONS 1300, 6000,
000450*                                     9100).
000460*      95/07/02   RGD      AR-0119    CHANGED THE DATE-VARIANT
000470*                                     BREAK TO USE EVT-CAL-DATE
000480*                                     (COPYBOOK REDEFINES) RATHER
000490*                                     THAN REFERENCE-MODIFYING
000500*                                     EVT-TIMESTAMP IN LINE.
000510*      96/09/04   RGD      AR-0148    SIGNIFICANCE LEVEL DEFAULT
000520*                                     MOVED TO EXPWLITS.
000530*      98/11/20   PMK      AR-0203    Y2K REVIEW - ACCEPT FROM
000540*                                     DATE CHANGED TO ACCEPT FROM
000550*                                     DATE YYYYMMDD THROUGHOUT
000560*                                     (SEE 1400-BUILD-CURRENT-
000570*                                     TIMESTAMP). NO OTHER 2-DIGIT
000580*                                     YEAR FIELDS FOUND.
000590*      01/06/14   PMK      AR-0266    VARIANT AND DATE TABLES
000600*                                     RAISED TO 20 AND 366 TO
000610*                                     MATCH THE REVISED COPYBOOKS.
000620*      03/02/27   PMK      AR-0289    DISTINCT-USER WORK TABLE
000630*                                     SIZES MOVED OUT TO EXPWLITS
000640*                                     (WL-MAX-USERS-PER-VARIANT,
000650*                                     WL-MAX-DAILY-CONV-USERS).
000652*      04/08/19   PMK      AR-0301    3010/3020 NOW DRIVE OFF
000654*                                     EXP-VARIANT-CTL (THE COMP
000656*                                     SHADOW COUNT) RATHER THAN
000658*                                     EXP-VARIANT-COUNT DIRECTLY -
000660*                                     THAT FIELD WAS ADDED BACK IN
000662*                                     AR-0084 BUT NEVER WIRED UP.
000664*      04/11/02   PMK      AR-0302    4200-DETERMINE-CONTROL-
000665*                                     VARIANT NOW CROSS-CHECKS
000666*                                     CTL-VAR-ID (THE EXP-VARIANT
000667*                                     REDEFINES IN EXPWEXPR) AGAINST
000668*                                     OUT-VAR-ID(1) - THAT REDEFINES
000669*                                     WAS ADDED FOR THIS PURPOSE
000670*                                     BACK IN AR-0084 BUT NEVER
000671*                                     WIRED UP EITHER.
000672*      05/03/22   PMK      AR-0311    MAIN-PARA WAS MISSING THE
000673*                                     WS-RUN-HAS-FAILED CHECK
000674*                                     BETWEEN THE 4000 AND 5000
000675*                                     PERFORMS - A FAILURE RAISED
000676*                                     INSIDE 4200 (SEE AR-0302)
000677*                                     COULD REACH 5000 AND WRITE
000678*                                     REPORT-OUTPUT-FILE ANYWAY.
000679*                                     CHECK ADDED TO MATCH EVERY
000680*                                     OTHER STAGE IN THIS SECTION.
000762*
000765*****************************************************************
000770*     FILES
000780*
000790*     JOB-PARMS-FILE     - READ ONCE, START OF RUN
000800*     EXPERIMENT-FILE    - READ, KEYED BY JOB-EXPERIMENT-ID
000810*     EVENTS-FILE        - READ SEQUENTIAL, FULL PASS
000820*     REPORT-STATUS-FILE - I-O, KEYED BY JOB-REPORT-ID, 3 POSTS
000830*     REPORT-OUTPUT-FILE - WRITTEN ONCE, ON SUCCESS ONLY
000840*
000850*****************************************************************
000860*     UTILITIES
000870*
000880*     EXPT02 - CALLED, STATISTICAL SIGNIFICANCE CALCULATIONS
000890*
000900*****************************************************************
000910*     COPYBOOKS
000920*
000930*     EXPWJOB  - JOB-PARMS-FILE RECORD LAYOUT.
000940*     EXPWEXPR - EXPERIMENT-FILE RECORD LAYOUT.
000950*     EXPWEVNT - EVENTS-FILE RECORD LAYOUT.
000960*     EXPWSTAT - REPORT-STATUS-FILE RECORD LAYOUT.
000970*     EXPWRPT  - REPORT-OUTPUT-FILE RECORD LAYOUT.
000980*     EXPWCALC - CALL INTERFACE TO EXPT02.
000990*     EXPWLITS - TABLE LIMITS AND ACTION-CODE LITERALS.
001000*
001010*****************************************************************
001020*
001030 ENVIRONMENT DIVISION.
001040 CONFIGURATION SECTION.
001050 SPECIAL-NAMES.
001060     C01 IS TOP-OF-FORM
001070     UPSI-0 IS EXPT-DEBUG-SWITCH ON EXPT-DEBUG-ON
001080                                 OFF EXPT-DEBUG-OFF.
001090*
001100 INPUT-OUTPUT SECTION.
001110 FILE-CONTROL.
001120     SELECT JOB-PARMS-FILE
001130         ASSIGN TO EXPJOBIN
001140         ORGANIZATION IS SEQUENTIAL
001150         FILE STATUS  IS JOB-PARMS-STATUS.
001160*
001170     SELECT EXPERIMENT-FILE
001180         ASSIGN TO EXPEXPRM
001190         ORGANIZATION IS INDEXED
001200         ACCESS MODE  IS RANDOM
001210         RECORD KEY   IS EXP-ID
001220         FILE STATUS  IS EXPERIMENT-STATUS.
001230*
001240     SELECT EVENTS-FILE
001250         ASSIGN TO EXPEVENT
001260         ORGANIZATION IS SEQUENTIAL
001270         FILE STATUS  IS EVENTS-STATUS.
001280*
001290     SELECT REPORT-STATUS-FILE
001300         ASSIGN TO EXPSTATF
001310         ORGANIZATION IS INDEXED
001320         ACCESS MODE  IS RANDOM
001330         RECORD KEY   IS RPT-ID
001340         FILE STATUS  IS REPORT-STATUS-STATUS.
001350*
001360     SELECT REPORT-OUTPUT-FILE
001370         ASSIGN TO EXPRPTOT
001380         ORGANIZATION IS SEQUENTIAL
001390         FILE STATUS  IS REPORT-OUTPUT-STATUS.
001400*
001410 DATA DIVISION.
001420 FILE SECTION.
001430*
001435*    One JOB-PARMS-FILE record read at start of run - see 1100.
001440 FD  JOB-PARMS-FILE
001450     RECORDING MODE IS F
001460     LABEL RECORDS ARE STANDARD.
001470 01  JP-RECORD.
001480     COPY EXPWJOB.
001490*
001495*    INDEXED so 2000-LOAD-EXPERIMENT can go straight to the one
001496*    experiment this run needs by EXP-ID, no sequential scan.
001500 FD  EXPERIMENT-FILE
001510     RECORDING MODE IS F
001520     LABEL RECORDS ARE STANDARD.
001530 01  EX-RECORD.
001540     COPY EXPWEXPR.
001550*
001555*    Not opened until 3000-LOAD-EVENTS - no sense holding it open
001556*    while 1000/2000 validate the parms and load the experiment.
001560 FD  EVENTS-FILE
001570     RECORDING MODE IS F
001580     LABEL RECORDS ARE STANDARD.
001590 01  EV-RECORD.
001600     COPY EXPWEVNT.
001610*
001615*    I-O access - this run posts to it three times (1300, 6000,
001616*    9100), each a re-key-and-REWRITE-or-WRITE through 1500.
001620 FD  REPORT-STATUS-FILE
001630     RECORDING MODE IS F
001640     LABEL RECORDS ARE STANDARD.
001650 01  RPT-RECORD.
001660     COPY EXPWSTAT.
001670*
001675*    OPENed OUTPUT and CLOSEd inside 5000 alone - never touched
001676*    by any other paragraph in this program.
001680 FD  REPORT-OUTPUT-FILE
001690     RECORDING MODE IS F
001700     LABEL RECORDS ARE STANDARD.
001710 01  RO-RECORD.
001720     COPY EXPWRPT.
001730*
001740 WORKING-STORAGE SECTION.
001750*
001752*    WS-EYECATCHER buys nothing at run time - it is here purely so
001753*    a storage dump shows in plain text where this program's own
001754*    working storage begins, ahead of anything COPYd in below it.
001755*
001760 01  WS-EYECATCHER               PIC X(40)
001770                                  VALUE 'EXPT01 WORKING STORAGE STARTS HERE * * '.
001780*
001790 01  WL-LITERALS.
001792*    Table sizes and the two action-code literals (VIEW/CONVERT)
001793*    that 3300-TALLY-EVENT and its callees test against - held here
001794*    rather than hard-coded so a future limit change is one COPY
001795*    member, not a program-wide search.
001800     COPY EXPWLITS.
001810*
001820 01  EXPT-CALC-BLOCK.
001822*    LINKAGE-shaped but held in WORKING-STORAGE, not the LINKAGE
001824*    SECTION, since this program CALLs EXPT02 rather than being
001826*    CALLed itself - EXPTC-FUNCTION picks improvement vs p-value
001828*    on each of the two calls from 4400.
001830     COPY EXPWCALC.
001840*
001845*    One two-byte status field per file, each with the 88s this
001846*    program actually tests - EXPERIMENT-NOTFOUND and EVENTS-AT-
001847*    END are broken out even though the code below tests the
001848*    generic AT END/INVALID KEY phrases, for anyone debugging off
001849*    a dump who has to read the status code cold.
001850 01  WS-FILE-STATUSES.
001860     05  JOB-PARMS-STATUS         PIC X(02) VALUE SPACES.
001870         88  JOB-PARMS-OK         VALUE '00'.
001880     05  EXPERIMENT-STATUS        PIC X(02) VALUE SPACES.
001890         88  EXPERIMENT-OK        VALUE '00'.
001900         88  EXPERIMENT-NOTFOUND  VALUE '23'.
001910     05  EVENTS-STATUS            PIC X(02) VALUE SPACES.
001920         88  EVENTS-OK            VALUE '00'.
001930         88  EVENTS-AT-END        VALUE '10'.
001940     05  REPORT-STATUS-STATUS     PIC X(02) VALUE SPACES.
001950         88  REPORT-STATUS-OK     VALUE '00'.
001960     05  REPORT-OUTPUT-STATUS     PIC X(02) VALUE SPACES.
001970         88  REPORT-OUTPUT-OK     VALUE '00'.
001975     05  FILLER                   PIC X(10) VALUE SPACES.
001980*
001985*    All single-byte X(01) switches with a Y/space convention
001986*    and an 88 for the true side, per this shop's usual style -
001987*    no 9(01) or COMP switches anywhere in this program.
001990 01  WS-SWITCHES.
002000     05  WS-RUN-FAILED-SW         PIC X(01) VALUE SPACE.
002010         88  WS-RUN-HAS-FAILED    VALUE 'Y'.
002020     05  WS-EVENTS-EOF-SW         PIC X(01) VALUE SPACE.
002030         88  WS-EVENTS-AT-EOF     VALUE 'Y'.
002040     05  WS-FOUND-SW              PIC X(01) VALUE SPACE.
002050         88  WS-ENTRY-WAS-FOUND   VALUE 'Y'.
002060     05  WS-SW-NOTFOUND-SW        PIC X(01) VALUE SPACE.
002070         88  WS-STATUS-ROW-MISSING VALUE 'Y'.
002075     05  FILLER                   PIC X(10) VALUE SPACES.
002080*
002085*    Four COMP subscripts cover every table walk in this program
002086*    - none of the OCCURS tables above need more than one live
002087*    index at a time, so there was never a case for naming a
002088*    subscript after the table it indexes.
002090 01  WS-SUBSCRIPTS.
002100     05  WS-SUB-VARIANT           PIC S9(4) COMP VALUE ZERO.
002110     05  WS-SUB-DATE              PIC S9(4) COMP VALUE ZERO.
002120     05  WS-SCAN-SUB              PIC S9(4) COMP VALUE ZERO.
002130     05  WS-CONTROL-SUB           PIC S9(4) COMP VALUE ZERO.
002135     05  FILLER                   PIC X(10) VALUE SPACES.
002140*
002142*    Only one true run-wide accumulator lives here - the overall
002143*    conversion count. Per-variant and per-date-per-variant counts
002144*    are carried straight in the OUT-VARIANT / OUT-DATE-ROW tables
002145*    (see EXPWRPT) rather than duplicated here and moved over at
002146*    the end, per this shop's usual practice of accumulating
002147*    directly into the record that will be written.
002148*
002150 01  WS-ACCUMULATORS.
002160     05  WS-TOTAL-CONVERTED-USERS PIC S9(9) COMP VALUE ZERO.
002165     05  FILLER                   PIC X(10) VALUE SPACES.
002170*
002180*    WS-VARIANT-WORK-TABLE holds, for every seeded variant slot, the
002190*    set of distinct user ids seen for that variant across the whole
002200*    run and a per-user converted flag - built during the single
002210*    EVENTS-FILE pass at 3100/3300 and never written to any file.
002220*
002230 01  WS-VARIANT-WORK-TABLE.
002240     05  WS-VU-ENTRY OCCURS 20 TIMES.
002250         10  WS-VU-USER-COUNT     PIC S9(9) COMP VALUE ZERO.
002260         10  WS-VU-USER OCCURS 2000 TIMES.
002270             15  WS-VU-USER-ID        PIC X(40).
002280             15  WS-VU-CONVERTED-SW   PIC X(01).
002290                 88  WS-VU-IS-CONVERTED VALUE 'Y'.
002300         10  FILLER               PIC X(10).
002305     05  FILLER                   PIC X(20).
002310*
002320*    WS-DAILY-CONV-WORK-TABLE holds the distinct converted user ids
002330*    seen so far for the CURRENT calendar date only, per variant. It
002340*    is reset every time 3331-ADD-NEW-DATE-ROW opens a new date row -
002350*    safe because EVENTS-FILE is read in ascending timestamp order.
002360*
002370 01  WS-DAILY-CONV-WORK-TABLE.
002380     05  WS-DC-ENTRY OCCURS 20 TIMES.
002390         10  WS-DC-USER-COUNT     PIC S9(9) COMP VALUE ZERO.
002400         10  WS-DC-USER OCCURS 500 TIMES.
002410             15  WS-DC-USER-ID    PIC X(40).
002420         10  FILLER               PIC X(10).
002425     05  FILLER                   PIC X(20).
002430*
002432*    WS-STATUS-WORK-AREA holds the four fields 6000-POST-FINAL-
002434*    STATUS and 9100-POST-FAILED-STATUS need to REWRITE the status
002436*    record - staged here rather than moved straight into the FD
002438*    record so both paragraphs can share the one MOVE sequence.
002439*
002440 01  WS-STATUS-WORK-AREA.
002450     05  WS-SW-STATUS             PIC X(10).
002460     05  WS-SW-UPDATED-AT         PIC X(30).
002470     05  WS-SW-TOTAL-EVENTS       PIC 9(09).
002480     05  WS-SW-VARIANT-COUNT      PIC 9(03).
002490     05  FILLER                   PIC X(10).
002500*
002510*    WS-DATE-WORK / WS-TIME-WORK are broken out into REDEFINES-style
002520*    elementary groups rather than reference-modified because that
002530*    is how every other date/time field in this shop's copybooks is
002540*    laid out (see EXPWEVNT EVT-DATE-PART).
002550*
002560 01  WS-DATE-WORK.
002570     05  WS-DATE-YYYY             PIC 9(04).
002580     05  WS-DATE-MM               PIC 9(02).
002590     05  WS-DATE-DD               PIC 9(02).
002595 01  WS-DATE-WORK-NUM REDEFINES WS-DATE-WORK PIC 9(08).
002597*    Not referenced anywhere in this program today - carried over
002598*    from the shop's standard date work-area shape in case a later
002599*    change needs the numeric-compare view of ACCEPT FROM DATE.
002600*
002610 01  WS-TIME-WORK.
002620     05  WS-TIME-HH               PIC 9(02).
002630     05  WS-TIME-MN               PIC 9(02).
002640     05  WS-TIME-SS               PIC 9(02).
002650     05  WS-TIME-HD               PIC 9(02).
002655 01  WS-TIME-WORK-NUM REDEFINES WS-TIME-WORK PIC 9(08).
002660*
002670 01  WS-CURRENT-TIMESTAMP.
002680     05  WS-CTS-YYYY               PIC 9(04).
002690     05  FILLER                    PIC X(01) VALUE '-'.
002700     05  WS-CTS-MM                 PIC 9(02).
002710     05  FILLER                    PIC X(01) VALUE '-'.
002720     05  WS-CTS-DD                 PIC 9(02).
002730     05  FILLER                    PIC X(01) VALUE 'T'.
002740     05  WS-CTS-HH                 PIC 9(02).
002750     05  FILLER                    PIC X(01) VALUE ':'.
002760     05  WS-CTS-MN                 PIC 9(02).
002770     05  FILLER                    PIC X(01) VALUE ':'.
002780     05  WS-CTS-SS                 PIC 9(02).
002790     05  FILLER                    PIC X(01) VALUE 'Z'.
002800     05  FILLER                    PIC X(09) VALUE SPACES.
002805*
002806* WS-CTS-FLAT is the plain PIC X(30) view of the punctuated
002807* timestamp above, used when the value is DISPLAYed to SYSOUT for
002808* problem determination rather than moved into a copybook field.
002809*
002811 01  WS-CTS-FLAT REDEFINES WS-CURRENT-TIMESTAMP PIC X(30).
002812*
002820 01  WS-MESSAGE-AREA.
002830     05  WS-MSG-PROGRAM            PIC X(06) VALUE 'EXPT01'.
002840     05  FILLER                    PIC X(01) VALUE SPACE.
002850     05  WS-MSG-TEXT               PIC X(60) VALUE SPACES.
002855     05  FILLER                    PIC X(04) VALUE SPACES.
002860*
002870 PROCEDURE DIVISION.
002880*
002881*----------------------------------------------------------------*
002882*    MAIN-PARA - JOB STEP SEQUENCE                                *
002883*----------------------------------------------------------------*
002884*    Six stages, strictly in order: 1100/1200/1300 set up (parms,
002885*    the status file, the RUNNING post); 2000 loads the experiment;
002886*    3000 reads and tallies EVENTS-FILE; 4000 derives the rates,
002887*    control flag and significance figures; 5000 writes the one
002888*    report record. A failure at any numbered stage from 2000 on
002889*    branches to 9000 rather than falling into the next PERFORM -
002890*    the two earliest stages (1100/1200) instead fall straight
002891*    through to 9900-EXIT with RETURN-CODE 16, since without a
002892*    status file open there is nowhere left to post a failure.
002893*
002900 MAIN-PARA.
002910     PERFORM 1100-READ-JOB-PARMS THRU 1100-EXIT.
002920     IF WS-RUN-HAS-FAILED
002930         MOVE 'JOB PARAMETERS COULD NOT BE READ' TO WS-MSG-TEXT
002940         DISPLAY WS-MESSAGE-AREA
002950         MOVE 16 TO RETURN-CODE
002960         GO TO 9900-EXIT
002970     END-IF.
002980     PERFORM 1200-OPEN-STATUS-FILE THRU 1200-EXIT.
002990     IF WS-RUN-HAS-FAILED
003000         MOVE 'REPORT-STATUS-FILE COULD NOT BE OPENED' TO WS-MSG-TEXT
003010         DISPLAY WS-MESSAGE-AREA
003020         MOVE 16 TO RETURN-CODE
003030         GO TO 9900-EXIT
003040     END-IF.
003050     PERFORM 1300-POST-PROCESSING-STATUS THRU 1300-EXIT.
003060     PERFORM 2000-LOAD-EXPERIMENT THRU 2000-EXIT.
003070     IF WS-RUN-HAS-FAILED
003080         GO TO 9000-ABEND-FAILED-STATUS
003090     END-IF.
003100     PERFORM 3000-LOAD-EVENTS THRU 3000-EXIT.
003110     IF WS-RUN-HAS-FAILED
003120         GO TO 9000-ABEND-FAILED-STATUS
003130     END-IF.
003140     PERFORM 4000-COMPUTE-METRICS THRU 4000-EXIT.
003142     IF WS-RUN-HAS-FAILED
003144         GO TO 9000-ABEND-FAILED-STATUS
003146     END-IF.
003150     PERFORM 5000-WRITE-REPORT-OUTPUT THRU 5000-EXIT.
003160     IF WS-RUN-HAS-FAILED
003170         GO TO 9000-ABEND-FAILED-STATUS
003180     END-IF.
003190     PERFORM 6000-POST-FINAL-STATUS THRU 6000-EXIT.
003200     PERFORM 8000-FINALIZATION THRU 8000-EXIT.
003210     GO TO 9900-EXIT.
003220*
003222*    Common failure exit for every stage from 2000 on. The switch
003224*    is cleared before 9100 posts the FAILED row so a REWRITE
003226*    failure inside 9100 itself does not loop back here.
003230 9000-ABEND-FAILED-STATUS.
003240     MOVE SPACE TO WS-RUN-FAILED-SW.
003250     PERFORM 9100-POST-FAILED-STATUS THRU 9100-EXIT.
003260     PERFORM 8000-FINALIZATION THRU 8000-EXIT.
003270     MOVE 16 TO RETURN-CODE.
003280*
003290 9900-EXIT.
003300     STOP RUN.
003310*
003320*----------------------------------------------------------------*
003330*    1000 SERIES - INITIALIZATION AND JOB-STATUS BOOKKEEPING     *
003340*----------------------------------------------------------------*
003350*
003352*    One record, one field group - see JOB-PARMS-RECORD in
003354*    EXPWJOB. Missing or unreadable parms end the run before any
003356*    other file is opened.
003360 1100-READ-JOB-PARMS.
003370     OPEN INPUT JOB-PARMS-FILE.
003380     IF NOT JOB-PARMS-OK
003390         MOVE 'Y' TO WS-RUN-FAILED-SW
003400     ELSE
003410         READ JOB-PARMS-FILE
003420             AT END MOVE 'Y' TO WS-RUN-FAILED-SW
003430         END-READ
003440         CLOSE JOB-PARMS-FILE
003450     END-IF.
003460 1100-EXIT.
003470     EXIT.
003480*
003482*    Opened I-O, not INPUT then separately OUTPUT, since every
003484*    paragraph that touches REPORT-STATUS-FILE after this one
003485*    (1300, 6000, 9100 via 1500) does a READ before its WRITE or
003486*    REWRITE and the file stays open for the life of the run.
003490 1200-OPEN-STATUS-FILE.
003500     OPEN I-O REPORT-STATUS-FILE.
003510     IF NOT REPORT-STATUS-OK
003520         MOVE 'Y' TO WS-RUN-FAILED-SW
003530     END-IF.
003540 1200-EXIT.
003550     EXIT.
003560*
003562*    1300-POST-PROCESSING-STATUS posts the second of the four
003564*    status transitions this job writes (PENDING already sits on
003566*    the record from the online side) - counts stay at zero here
003568*    because the events pass has not started yet.
003569*
003570 1300-POST-PROCESSING-STATUS.
003580     PERFORM 1400-BUILD-CURRENT-TIMESTAMP THRU 1400-EXIT.
003590     MOVE 'PROCESSING' TO WS-SW-STATUS.
003600     MOVE WS-CURRENT-TIMESTAMP TO WS-SW-UPDATED-AT.
003610     MOVE ZERO TO WS-SW-TOTAL-EVENTS.
003620     MOVE ZERO TO WS-SW-VARIANT-COUNT.
003630     PERFORM 1500-POST-STATUS-RECORD THRU 1500-EXIT.
003640 1300-EXIT.
003650     EXIT.
003660*
003662*    Built fresh from ACCEPT ... FROM DATE/TIME each time it is
003664*    PERFORMed rather than once at start-of-job, so each of the
003666*    four status posts carries its own true time-of-write.
003668*
003670 1400-BUILD-CURRENT-TIMESTAMP.
003680     ACCEPT WS-DATE-WORK FROM DATE YYYYMMDD.
003690     ACCEPT WS-TIME-WORK FROM TIME.
003700     MOVE WS-DATE-YYYY TO WS-CTS-YYYY.
003710     MOVE WS-DATE-MM   TO WS-CTS-MM.
003720     MOVE WS-DATE-DD   TO WS-CTS-DD.
003730     MOVE WS-TIME-HH   TO WS-CTS-HH.
003740     MOVE WS-TIME-MN   TO WS-CTS-MN.
003750     MOVE WS-TIME-SS   TO WS-CTS-SS.
003752     IF EXPT-DEBUG-ON
003754         MOVE 'TIMESTAMP BUILT - ' TO WS-MSG-TEXT
003756         DISPLAY WS-MSG-TEXT ' ' WS-CTS-FLAT
003758     END-IF.
003760 1400-EXIT.
003770     EXIT.
003780*
003790*    1500-POST-STATUS-RECORD is shared by 1300, 6000 and 9100. The
003800*    caller moves the row it wants into WS-STATUS-WORK-AREA first;
003810*    this paragraph re-keys, re-reads to decide WRITE vs REWRITE,
003820*    and re-applies the caller's values (a plain READ would else
003830*    overlay them with whatever is already on the file).
003840*
003850 1500-POST-STATUS-RECORD.
003860     MOVE JOB-REPORT-ID TO RPT-ID.
003870     READ REPORT-STATUS-FILE
003880         INVALID KEY MOVE 'Y' TO WS-SW-NOTFOUND-SW
003890         NOT INVALID KEY MOVE SPACE TO WS-SW-NOTFOUND-SW
003900     END-READ.
003910     MOVE JOB-REPORT-ID       TO RPT-ID.
003920     MOVE WS-SW-STATUS        TO RPT-STATUS.
003930     MOVE WS-SW-UPDATED-AT    TO RPT-UPDATED-AT.
003940     MOVE WS-SW-TOTAL-EVENTS  TO RPT-TOTAL-EVENTS.
003950     MOVE WS-SW-VARIANT-COUNT TO RPT-VARIANT-COUNT.
003960     IF WS-SW-VARIANT-COUNT > ZERO
003970         PERFORM 1510-MOVE-VARIANT-USERS THRU 1510-EXIT
003980             VARYING WS-SUB-VARIANT FROM 1 BY 1
003990             UNTIL WS-SUB-VARIANT > WS-SW-VARIANT-COUNT
004000     END-IF.
004010     IF WS-STATUS-ROW-MISSING
004020         WRITE RPT-RECORD
004030     ELSE
004040         REWRITE RPT-RECORD
004050     END-IF.
004060     IF NOT REPORT-STATUS-OK
004070         MOVE 'Y' TO WS-RUN-FAILED-SW
004080     END-IF.
004090 1500-EXIT.
004100     EXIT.
004110*
004112*    Broken out from 1500 solely so WS-SUB-VARIANT can drive it as
004114*    a PERFORM ... VARYING target - it moves exactly the two fields
004116*    the status record carries per variant, no more.
004118*
004120 1510-MOVE-VARIANT-USERS.
004130     MOVE OUT-VAR-ID(WS-SUB-VARIANT)    TO RPT-VAR-ID(WS-SUB-VARIANT).
004140     MOVE OUT-VAR-USERS(WS-SUB-VARIANT) TO RPT-VAR-USERS(WS-SUB-VARIANT).
004150 1510-EXIT.
004160     EXIT.
004170*
004180*----------------------------------------------------------------*
004190*    2000 SERIES - LOAD THE EXPERIMENT MASTER RECORD             *
004200*----------------------------------------------------------------*
004210*
004212*    Keyed READ by JOB-EXPERIMENT-ID - an unknown ID fails the run
004214*    here rather than falling through with an empty EXP-VARIANT
004216*    table, since 3010-SEED-VARIANT-TABLES has nothing to guard
004218*    against a zero-variant experiment.
004220 2000-LOAD-EXPERIMENT.
004230     OPEN INPUT EXPERIMENT-FILE.
004240     IF NOT EXPERIMENT-OK
004250         MOVE 'Y' TO WS-RUN-FAILED-SW
004260     ELSE
004270         MOVE JOB-EXPERIMENT-ID TO EXP-ID
004280         READ EXPERIMENT-FILE
004290             INVALID KEY MOVE 'Y' TO WS-RUN-FAILED-SW
004295             NOT INVALID KEY MOVE EXP-VARIANT-COUNT TO EXP-VARIANT-CTL
004300         END-READ
004310         CLOSE EXPERIMENT-FILE
004320     END-IF.
004330 2000-EXIT.
004340     EXIT.
004350*
004360*----------------------------------------------------------------*
004370*    3000 SERIES - READ EVENTS-FILE, SELECT AND TALLY            *
004380*----------------------------------------------------------------*
004390*
004400 3000-LOAD-EVENTS.
004410     PERFORM 3010-SEED-VARIANT-TABLES THRU 3010-EXIT.
004420     OPEN INPUT EVENTS-FILE.
004430     IF NOT EVENTS-OK
004440         MOVE 'Y' TO WS-RUN-FAILED-SW
004450     ELSE
004460         MOVE SPACE TO WS-EVENTS-EOF-SW
004470         PERFORM 3100-READ-NEXT-EVENT THRU 3100-EXIT
004480         PERFORM 3200-PROCESS-EVENT-LOOP THRU 3200-EXIT
004490             UNTIL WS-EVENTS-AT-EOF
004500         CLOSE EVENTS-FILE
004510     END-IF.
004520 3000-EXIT.
004530     EXIT.
004540*
004542*    Zeroes the report accumulators and lays down one OUT-VARIANT
004544*    slot per EXP-VARIANT entry before a single EVENTS-FILE record
004546*    is read, so 3200-PROCESS-EVENT-LOOP can tally straight into
004548*    slots that already exist instead of building the table as it
004549*    goes.
004550 3010-SEED-VARIANT-TABLES.
004560     MOVE ZERO TO OUT-VARIANT-COUNT.
004570     MOVE ZERO TO OUT-TOTAL-USERS.
004580     MOVE ZERO TO OUT-TOTAL-EVENTS.
004590     MOVE ZERO TO OUT-DATE-COUNT.
004600     IF EXP-VARIANT-CTL > ZERO
004610         PERFORM 3020-SEED-ONE-VARIANT THRU 3020-EXIT
004620             VARYING WS-SUB-VARIANT FROM 1 BY 1
004630             UNTIL WS-SUB-VARIANT > EXP-VARIANT-CTL
004640     END-IF.
004650 3010-EXIT.
004660     EXIT.
004670*
004672*    One iteration per EXP-VARIANT entry, in feed order - position
004674*    1 stays the control variant per the rule documented at
004676*    4200-DETERMINE-CONTROL-VARIANT. Both distinct-user work
004678*    tables (WS-VU-/WS-DC-) are cleared here too, not just the
004679*    OUT-VARIANT fields, since both are sized per variant.
004680 3020-SEED-ONE-VARIANT.
004690     ADD 1 TO OUT-VARIANT-COUNT.
004700     MOVE VAR-ID(WS-SUB-VARIANT) TO OUT-VAR-ID(WS-SUB-VARIANT).
004710     MOVE ZERO TO OUT-VAR-USERS(WS-SUB-VARIANT).
004720     MOVE ZERO TO OUT-VAR-CONVERSIONS(WS-SUB-VARIANT).
004730     MOVE ZERO TO OUT-VAR-CONV-RATE(WS-SUB-VARIANT).
004740     MOVE ZERO TO OUT-VAR-IMPROVEMENT(WS-SUB-VARIANT).
004750     MOVE ZERO TO OUT-VAR-PVALUE(WS-SUB-VARIANT).
004760     MOVE 'N' TO OUT-VAR-IS-CONTROL(WS-SUB-VARIANT).
004770     MOVE ZERO TO WS-VU-USER-COUNT(WS-SUB-VARIANT).
004780     MOVE ZERO TO WS-DC-USER-COUNT(WS-SUB-VARIANT).
004790 3020-EXIT.
004800     EXIT.
004810*
004812*    Primed once before the PERFORM ... UNTIL in 3000-LOAD-EVENTS,
004814*    then re-invoked at the bottom of 3200-PROCESS-EVENT-LOOP -
004816*    the usual look-ahead read shape so the UNTIL test at the top
004818*    of the loop always has a current record (or EOF) to check.
004820 3100-READ-NEXT-EVENT.
004830     READ EVENTS-FILE
004840         AT END MOVE 'Y' TO WS-EVENTS-EOF-SW
004850     END-READ.
004860 3100-EXIT.
004870     EXIT.
004880*
004890*    A record is selected when it belongs to the job's experiment
004900*    and its timestamp falls within the job's range, inclusive. The
004910*    comparison is text (lexical / ISO-8601 order), per spec.
004915*    This paragraph is PERFORMed UNTIL EVENTS-AT-END from 3000, so it
004916*    both handles the current record and primes the next one before
004917*    returning - the loop test at 3000 never has to know how a
004918*    record was disqualified, only whether one is still available.
004920*
004930 3200-PROCESS-EVENT-LOOP.
004940     IF EVT-EXPERIMENT-ID = JOB-EXPERIMENT-ID
004950         AND EVT-TIMESTAMP NOT < JOB-RANGE-START
004960         AND EVT-TIMESTAMP NOT > JOB-RANGE-END
004970         PERFORM 3300-TALLY-EVENT THRU 3300-EXIT
004980     END-IF.
004990     PERFORM 3100-READ-NEXT-EVENT THRU 3100-EXIT.
005000 3200-EXIT.
005010     EXIT.
005020*
005022*    Every selected event counts toward OUT-TOTAL-EVENTS whether or
005024*    not its variant ID is found in the table below - an unknown
005026*    variant ID is silently uncounted for user/conversion purposes
005028*    (WS-SUB-VARIANT stays zero) rather than failing the run, since
005029*    the feed has been observed to carry retired variant IDs.
005030 3300-TALLY-EVENT.
005040     ADD 1 TO OUT-TOTAL-EVENTS.
005050     MOVE EVT-ACTION TO WL-ACTION-TEST.
005060     PERFORM 3310-FIND-VARIANT-SLOT THRU 3310-EXIT.
005070     IF WS-SUB-VARIANT > ZERO
005080         PERFORM 3320-TALLY-VARIANT-USER THRU 3320-EXIT
005090         PERFORM 3330-FIND-OR-ADD-DATE-ROW THRU 3330-EXIT
005100         PERFORM 3340-TALLY-DATE-VARIANT THRU 3340-EXIT
005110     END-IF.
005120 3300-EXIT.
005130     EXIT.
005140*
005142*    Manual table search (no SEARCH verb, matching the rest of this
005144*    program) over OUT-VAR-ID by EVT-VARIANT-ID; WS-SUB-VARIANT
005146*    stops the search as soon as 3311 sets it above zero.
005150 3310-FIND-VARIANT-SLOT.
005160     MOVE ZERO TO WS-SUB-VARIANT.
005170     PERFORM 3311-SCAN-VARIANT-TABLE THRU 3311-EXIT
005180         VARYING WS-SCAN-SUB FROM 1 BY 1
005190         UNTIL WS-SCAN-SUB > OUT-VARIANT-COUNT
005200            OR WS-SUB-VARIANT > ZERO.
005210 3310-EXIT.
005220     EXIT.
005230*
005240 3311-SCAN-VARIANT-TABLE.
005250     IF OUT-VAR-ID(WS-SCAN-SUB) = EVT-VARIANT-ID
005260         MOVE WS-SCAN-SUB TO WS-SUB-VARIANT
005270     END-IF.
005280 3311-EXIT.
005290     EXIT.
005300*
005310*    Finds EVT-USER-ID in this variant's distinct-user table, adding
005320*    it if this is the first time it has been seen for the variant
005330*    (subject to WL-MAX-USERS-PER-VARIANT), then tallies a first-time
005340*    conversion against the variant totals if the action qualifies.
005350*
005360 3320-TALLY-VARIANT-USER.
005370     MOVE SPACE TO WS-FOUND-SW.
005380     MOVE ZERO TO WS-SCAN-SUB.
005390     PERFORM 3321-SCAN-VARIANT-USERS THRU 3321-EXIT
005400         VARYING WS-SCAN-SUB FROM 1 BY 1
005410         UNTIL WS-SCAN-SUB > WS-VU-USER-COUNT(WS-SUB-VARIANT)
005420            OR WS-ENTRY-WAS-FOUND.
005430     IF WS-ENTRY-WAS-FOUND
005440         SUBTRACT 1 FROM WS-SCAN-SUB
005450     ELSE
005460         IF WS-VU-USER-COUNT(WS-SUB-VARIANT) < WL-MAX-USERS-PER-VARIANT
005470             ADD 1 TO WS-VU-USER-COUNT(WS-SUB-VARIANT)
005480             MOVE WS-VU-USER-COUNT(WS-SUB-VARIANT) TO WS-SCAN-SUB
005490             MOVE EVT-USER-ID TO
005500                 WS-VU-USER-ID(WS-SUB-VARIANT WS-SCAN-SUB)
005510             MOVE SPACE TO
005520                 WS-VU-CONVERTED-SW(WS-SUB-VARIANT WS-SCAN-SUB)
005530             ADD 1 TO OUT-VAR-USERS(WS-SUB-VARIANT)
005540             ADD 1 TO OUT-TOTAL-USERS
005550         END-IF
005560     END-IF.
005570     IF WL-ACTION-IS-CONVERSION
005580         AND WS-SCAN-SUB > ZERO
005590         AND NOT WS-VU-IS-CONVERTED(WS-SUB-VARIANT WS-SCAN-SUB)
005600         MOVE 'Y' TO WS-VU-CONVERTED-SW(WS-SUB-VARIANT WS-SCAN-SUB)
005610         ADD 1 TO OUT-VAR-CONVERSIONS(WS-SUB-VARIANT)
005620     END-IF.
005630 3320-EXIT.
005640     EXIT.
005650*
005652*    Single-field compare, PERFORMed once per table entry by the
005654*    VARYING clause in 3320 above - broken out purely so the found
005656*    switch can stop the loop early, same shape as 3311/3342.
005658*
005660 3321-SCAN-VARIANT-USERS.
005670     IF WS-VU-USER-ID(WS-SUB-VARIANT WS-SCAN-SUB) = EVT-USER-ID
005680         MOVE 'Y' TO WS-FOUND-SW
005690     END-IF.
005700 3321-EXIT.
005710     EXIT.
005720*
005730*    EVENTS-FILE arrives in ascending timestamp order, so the daily
005740*    row either matches the last one opened or is strictly later -
005750*    no back-searching of OUT-DATE-ROW is ever required.
005760*
005770 3330-FIND-OR-ADD-DATE-ROW.
005780     IF OUT-DATE-COUNT = ZERO
005790         PERFORM 3331-ADD-NEW-DATE-ROW THRU 3331-EXIT
005800     ELSE
005810         IF EVT-CAL-DATE NOT = OUT-DATE(OUT-DATE-COUNT)
005820             PERFORM 3331-ADD-NEW-DATE-ROW THRU 3331-EXIT
005830         ELSE
005840             MOVE OUT-DATE-COUNT TO WS-SUB-DATE
005850         END-IF
005860     END-IF.
005870 3330-EXIT.
005880     EXIT.
005890*
005892*    WL-MAX-DATES caps OUT-DATE-ROW at 366 entries (one leap year);
005894*    an event on a 367th distinct date is silently left out of the
005896*    time series, same policy as the distinct-user tables above.
005898*    New rows always start with all 20 variant slots at zero.
005900 3331-ADD-NEW-DATE-ROW.
005910     IF OUT-DATE-COUNT < WL-MAX-DATES
005920         ADD 1 TO OUT-DATE-COUNT
005930         MOVE OUT-DATE-COUNT TO WS-SUB-DATE
005940         MOVE EVT-CAL-DATE TO OUT-DATE(WS-SUB-DATE)
005950         PERFORM 3332-CLEAR-DATE-ROW-COUNTS THRU 3332-EXIT
005960             VARYING WS-SCAN-SUB FROM 1 BY 1
005970             UNTIL WS-SCAN-SUB > OUT-VARIANT-COUNT
005980     END-IF.
005990 3331-EXIT.
006000     EXIT.
006010*
006012*    Also resets the per-date, per-variant distinct-conversion-user
006014*    table (WS-DC-USER-COUNT) - that table tracks first-conversion-
006016*    of-the-day and so must clear at every date break, unlike the
006018*    whole-run WS-VU- table it sits beside.
006020 3332-CLEAR-DATE-ROW-COUNTS.
006030     MOVE ZERO TO OUT-DTV-EVENTS(WS-SUB-DATE WS-SCAN-SUB).
006040     MOVE ZERO TO OUT-DTV-CONVERSIONS(WS-SUB-DATE WS-SCAN-SUB).
006050     MOVE ZERO TO WS-DC-USER-COUNT(WS-SCAN-SUB).
006060 3332-EXIT.
006070     EXIT.
006080*
006082*    OUT-DTV-EVENTS is a raw event count, not distinct users -
006084*    every qualifying event adds one here regardless of who fired
006086*    it; only the conversion side (3341 below) is deduplicated.
006090 3340-TALLY-DATE-VARIANT.
006100     ADD 1 TO OUT-DTV-EVENTS(WS-SUB-DATE WS-SUB-VARIANT).
006110     IF WL-ACTION-IS-CONVERSION
006120         PERFORM 3341-TALLY-DAILY-CONVERSION THRU 3341-EXIT
006130     END-IF.
006140 3340-EXIT.
006150     EXIT.
006160*
006162*    Mirrors 3320's whole-run dedup logic at the single-day grain -
006164*    a user's first conversion on a given day increments the daily
006166*    OUT-DTV-CONVERSIONS cell; conversions after the first, by the
006168*    same user on the same day, are counted in OUT-DTV-EVENTS (3340)
006169*    but not again here.
006170 3341-TALLY-DAILY-CONVERSION.
006180     MOVE SPACE TO WS-FOUND-SW.
006190     MOVE ZERO TO WS-SCAN-SUB.
006200     PERFORM 3342-SCAN-DAILY-CONV-USERS THRU 3342-EXIT
006210         VARYING WS-SCAN-SUB FROM 1 BY 1
006220         UNTIL WS-SCAN-SUB > WS-DC-USER-COUNT(WS-SUB-VARIANT)
006230            OR WS-ENTRY-WAS-FOUND.
006240     IF NOT WS-ENTRY-WAS-FOUND
006250         IF WS-DC-USER-COUNT(WS-SUB-VARIANT) < WL-MAX-DAILY-CONV-USERS
006260             ADD 1 TO WS-DC-USER-COUNT(WS-SUB-VARIANT)
006270             MOVE EVT-USER-ID TO
006280                 WS-DC-USER-ID(WS-SUB-VARIANT
006290                               WS-DC-USER-COUNT(WS-SUB-VARIANT))
006300             ADD 1 TO OUT-DTV-CONVERSIONS(WS-SUB-DATE WS-SUB-VARIANT)
006310         END-IF
006320     END-IF.
006330 3341-EXIT.
006340     EXIT.
006350*
006352*    Same manual-search idiom as 3311/3321 - scans WS-DC-USER-ID
006354*    for this date/variant only, since the table was cleared at
006356*    the last date break (3332).
006360 3342-SCAN-DAILY-CONV-USERS.
006370     IF WS-DC-USER-ID(WS-SUB-VARIANT WS-SCAN-SUB) = EVT-USER-ID
006380         MOVE 'Y' TO WS-FOUND-SW
006390     END-IF.
006400 3342-EXIT.
006410     EXIT.
006420*
006430*----------------------------------------------------------------*
006440*    4000 SERIES - COMPUTE REPORT METRICS FROM THE TALLIES        *
006450*----------------------------------------------------------------*
006460*
006462*    Nothing in this series touches EVENTS-FILE or EXPERIMENT-FILE
006464*    again - every figure derived here comes out of OUT-VARIANT and
006466*    OUT-DATE-ROW, already fully populated by the 3000 series above.
006468*    Order matters: 4200 must set WS-CONTROL-SUB before 4300 runs,
006469*    since 4300 needs it to decide which variants get 4400 called.
006470 4000-COMPUTE-METRICS.
006480     PERFORM 4100-COMPUTE-OVERALL-CONV-RATE THRU 4100-EXIT.
006490     PERFORM 4200-DETERMINE-CONTROL-VARIANT THRU 4200-EXIT.
006500     IF OUT-VARIANT-COUNT > ZERO
006510         PERFORM 4300-COMPUTE-VARIANT-METRICS THRU 4300-EXIT
006520             VARYING WS-SUB-VARIANT FROM 1 BY 1
006530             UNTIL WS-SUB-VARIANT > OUT-VARIANT-COUNT
006540     END-IF.
006550 4000-EXIT.
006560     EXIT.
006570*
006572*    OUT-CONV-RATE is the whole-run rate across all variants
006574*    combined (not an average of the per-variant rates below) -
006576*    total converted users over OUT-TOTAL-USERS, per spec.
006580 4100-COMPUTE-OVERALL-CONV-RATE.
006590     MOVE ZERO TO WS-TOTAL-CONVERTED-USERS.
006600     IF OUT-VARIANT-COUNT > ZERO
006610         PERFORM 4110-ADD-VARIANT-CONVERTED THRU 4110-EXIT
006620             VARYING WS-SUB-VARIANT FROM 1 BY 1
006630             UNTIL WS-SUB-VARIANT > OUT-VARIANT-COUNT
006640     END-IF.
006650     IF OUT-TOTAL-USERS = ZERO
006660         MOVE ZERO TO OUT-CONV-RATE
006670     ELSE
006680         COMPUTE OUT-CONV-RATE ROUNDED =
006690             WS-TOTAL-CONVERTED-USERS / OUT-TOTAL-USERS
006700     END-IF.
006710 4100-EXIT.
006720     EXIT.
006730*
006732*    One ADD per variant - kept as its own paragraph, rather than
006734*    folded into 4100 inline, only because it is PERFORMed VARYING.
006740 4110-ADD-VARIANT-CONVERTED.
006750     ADD OUT-VAR-CONVERSIONS(WS-SUB-VARIANT) TO WS-TOTAL-CONVERTED-USERS.
006760 4110-EXIT.
006770     EXIT.
006780*
006790*    The control variant is always table position 1 - a positional
006800*    rule enforced by the feed that built EXPERIMENT-FILE, not a
006810*    flag on the record. CTL-VAR-ID (the EXP-VARIANT REDEFINES
006815*    group in EXPWEXPR) is used below to cross-check the rule
006818*    held rather than take it on faith. See EXPWEXPR AMENDMENT
006819*    HISTORY.
006820*
006830 4200-DETERMINE-CONTROL-VARIANT.
006840     MOVE ZERO TO WS-CONTROL-SUB.
006850     IF OUT-VARIANT-COUNT > ZERO
006860         MOVE 1 TO WS-CONTROL-SUB
006870         MOVE 'Y' TO OUT-VAR-IS-CONTROL(1)
006875         IF CTL-VAR-ID NOT = OUT-VAR-ID(1)
006876             MOVE 'Y' TO WS-RUN-FAILED-SW
006877         END-IF
006880     END-IF.
006890 4200-EXIT.
006900     EXIT.
006910*
006912*    Called once per variant slot, control included - the control
006914*    variant gets a conversion rate like everyone else but is
006916*    excluded from the significance CALL below by the
006918*    WS-SUB-VARIANT NOT = WS-CONTROL-SUB test.
006920 4300-COMPUTE-VARIANT-METRICS.
006930     IF OUT-VAR-USERS(WS-SUB-VARIANT) = ZERO
006940         MOVE ZERO TO OUT-VAR-CONV-RATE(WS-SUB-VARIANT)
006950     ELSE
006960         COMPUTE OUT-VAR-CONV-RATE(WS-SUB-VARIANT) ROUNDED =
006970             OUT-VAR-CONVERSIONS(WS-SUB-VARIANT) /
006980             OUT-VAR-USERS(WS-SUB-VARIANT)
006990     END-IF.
007000     IF WS-SUB-VARIANT NOT = WS-CONTROL-SUB
007010         AND WS-CONTROL-SUB > ZERO
007020         PERFORM 4400-COMPUTE-VARIANT-SIGNIFICANCE THRU 4400-EXIT
007030     END-IF.
007040 4300-EXIT.
007050     EXIT.
007060*
007070*    Calls EXPT02 twice per non-control variant - once for the
007080*    improvement percentage, once for the two-sided exact binomial
007090*    p-value. Both calls share EXPT-CALC-BLOCK; only EXPTC-FUNCTION
007100*    and the corresponding -OUT field differ between them.
007110*
007120 4400-COMPUTE-VARIANT-SIGNIFICANCE.
007130     MOVE OUT-VAR-USERS(WS-CONTROL-SUB)       TO EXPTC-CONTROL-USERS.
007140     MOVE OUT-VAR-CONVERSIONS(WS-CONTROL-SUB) TO EXPTC-CONTROL-CONVERSIONS.
007150     MOVE OUT-VAR-CONV-RATE(WS-CONTROL-SUB)   TO EXPTC-CONTROL-RATE.
007160     MOVE OUT-VAR-USERS(WS-SUB-VARIANT)       TO EXPTC-TREATMENT-USERS.
007170     MOVE OUT-VAR-CONVERSIONS(WS-SUB-VARIANT) TO EXPTC-TREATMENT-CONVERSIONS.
007180     MOVE OUT-VAR-CONV-RATE(WS-SUB-VARIANT)   TO EXPTC-TREATMENT-RATE.
007190*
007200     MOVE 1 TO EXPTC-FUNCTION.
007210     CALL 'EXPT02' USING EXPT-CALC-BLOCK.
007220     MOVE EXPTC-IMPROVEMENT-OUT TO OUT-VAR-IMPROVEMENT(WS-SUB-VARIANT).
007230*
007240     MOVE 2 TO EXPTC-FUNCTION.
007250     CALL 'EXPT02' USING EXPT-CALC-BLOCK.
007260     MOVE EXPTC-PVALUE-OUT TO OUT-VAR-PVALUE(WS-SUB-VARIANT).
007270 4400-EXIT.
007280     EXIT.
007290*
007300*----------------------------------------------------------------*
007310*    5000 SERIES - WRITE THE REPORT-OUTPUT-FILE RECORD            *
007320*----------------------------------------------------------------*
007330*
007332*    MAIN-PARA only reaches here after the steps-3-through-6
007334*    failure check that follows 4000-COMPUTE-METRICS, so
007336*    REPORT-OUTPUT-FILE is opened and written only when the
007338*    metrics behind it are known good - the file is never left
007339*    holding a partial or bad run.
007340 5000-WRITE-REPORT-OUTPUT.
007350     OPEN OUTPUT REPORT-OUTPUT-FILE.
007360     IF NOT REPORT-OUTPUT-OK
007370         MOVE 'Y' TO WS-RUN-FAILED-SW
007380     ELSE
007382*        OUT-VARIANT/OUT-DATE-ROW and their nested tables were
007384*        already built in place inside RO-RECORD by the 3000/4000
007386*        series - only the run-level header fields are moved here.
007390         MOVE JOB-EXPERIMENT-ID TO OUT-EXPERIMENT-ID
007400         MOVE EXP-NAME          TO OUT-EXPERIMENT-NAME
007410         MOVE JOB-RANGE-START   TO OUT-RANGE-START
007420         MOVE JOB-RANGE-END     TO OUT-RANGE-END
007430         PERFORM 1400-BUILD-CURRENT-TIMESTAMP THRU 1400-EXIT
007440         MOVE WS-CURRENT-TIMESTAMP TO OUT-GENERATED-AT
007450         WRITE RO-RECORD
007460         IF NOT REPORT-OUTPUT-OK
007470             MOVE 'Y' TO WS-RUN-FAILED-SW
007480         END-IF
007490         CLOSE REPORT-OUTPUT-FILE
007500     END-IF.
007510 5000-EXIT.
007520     EXIT.
007530*
007540*----------------------------------------------------------------*
007550*    6000/9100 SERIES - FINAL JOB STATUS                          *
007560*----------------------------------------------------------------*
007570*
007572*    Totals moved here come straight off RO-RECORD (OUT-TOTAL-
007574*    EVENTS/OUT-VARIANT-COUNT), the same fields just written to
007576*    REPORT-OUTPUT-FILE, so the status record and the report agree.
007580 6000-POST-FINAL-STATUS.
007590     PERFORM 1400-BUILD-CURRENT-TIMESTAMP THRU 1400-EXIT.
007600     MOVE 'COMPLETED ' TO WS-SW-STATUS.
007610     MOVE WS-CURRENT-TIMESTAMP TO WS-SW-UPDATED-AT.
007620     MOVE OUT-TOTAL-EVENTS TO WS-SW-TOTAL-EVENTS.
007630     MOVE OUT-VARIANT-COUNT TO WS-SW-VARIANT-COUNT.
007640     PERFORM 1500-POST-STATUS-RECORD THRU 1500-EXIT.
007650 6000-EXIT.
007660     EXIT.
007670*
007672*    REPORT-STATUS-FILE is the only file still open by the time
007674*    either MAIN-PARA or 9000-ABEND-FAILED-STATUS reaches this
007676*    paragraph - every other file is closed by the step that
007678*    opened it as soon as that step is done with it.
007680 8000-FINALIZATION.
007690     CLOSE REPORT-STATUS-FILE.
007700 8000-EXIT.
007710     EXIT.
007720*
007722*    Totals are left at zero on a failed run - a partial event or
007724*    variant count would be misleading, not merely incomplete, so
007726*    9100 does not try to salvage whatever 3000/4000 managed
007728*    before the failure.
007730 9100-POST-FAILED-STATUS.
007740     PERFORM 1400-BUILD-CURRENT-TIMESTAMP THRU 1400-EXIT.
007750     MOVE 'FAILED    ' TO WS-SW-STATUS.
007760     MOVE WS-CURRENT-TIMESTAMP TO WS-SW-UPDATED-AT.
007770     MOVE ZERO TO WS-SW-TOTAL-EVENTS.
007780     MOVE ZERO TO WS-SW-VARIANT-COUNT.
007790     PERFORM 1500-POST-STATUS-RECORD THRU 1500-EXIT.
007800 9100-EXIT.
007810     EXIT.
